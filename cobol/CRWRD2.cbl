000100****************************************************************
000200* PROGRAM:  CRWRD2
000300*           RewardSystem rule engine for the nightly Customer
000400*           Reward batch.
000500*
000600* AUTHOR :  B. SUSANTO
000700*           CAHAYA RETAIL - DATA PROCESSING
000800*
000900* CALLED BY CRWRD1 ONCE PER RULE APPLICATION.  REWARD-CONTROL-
001000* AREA.RW-FUNCTION-CD TELLS THIS PROGRAM WHICH RULE TO RUN
001100* AGAINST THE CUSTOMER RECORD PASSED AS THE FIRST PARAMETER:
001200*     'PT'  AWARD POINTS ON ACCUMULATED SPENDING (RULES R1/R2)
001300*     'RD'  REDEEM A VOUCHER AGAINST THE POINT BALANCE (R4)
001400*     'TR'  CLASSIFY THE CUSTOMER'S LOYALTY TIER (R5)
001500*
001600* THIS PROGRAM IS A TEACHING AID FOR NEW DP STAFF ON THE REWARD
001700* BATCH -- THE RULE TABLE BELOW (VOUCHER-CATALOG) IS THE ONE
001800* PLACE THE CATALOG VALUES ARE MAINTAINED.  DO NOT DUPLICATE
001900* THEM IN CRWRD1.
002000*****************************************************************
002100*
002200*  CHANGE ACTIVITY :
002300*    DATE    BY    REQUEST   DESCRIPTION
002400*   870314   BSU   CR0102    INITIAL RELEASE - POINT CALC (R1)
002500*                            AND REWARD CHECK (R2) ONLY
002600*   890705   RWJ   CR0201    ADDED RD FUNCTION - VOUCHER
002700*                            REDEMPTION CATALOG TABLE (R4)
002800*   910412   BSU   CR0266    ADDED TR FUNCTION - TIER
002900*                            CLASSIFICATION (R5)
003000*   990128   DPR   CR0340    Y2K REVIEW - NO 2-DIGIT YEAR
003100*                            FIELDS IN THIS PROGRAM, NO CHANGE
003200*   050619   HTN   CR0512    AUDIT CR0509 - TIER THRESHOLDS
003300*                            CONFIRMED AGAINST POLICY MEMO,
003400*                            NO LOGIC CHANGE
003500*   070305   SRW   CR0571    ADDED 050-EDIT-FUNCTION-CODE,
003600*                            PERFORMED FROM 000-MAIN BEFORE THE
003700*                            EVALUATE TRUE DISPATCH, TO TEST
003800*                            RW-FUNC-CHAR-1/RW-FUNC-CHAR-2
003900*                            AGAINST THE THREE VALID FUNCTION
004000*                            CODES.  ALSO REWROTE 300-REDEEM-
004100*                            VOUCHER'S CATALOG SEARCH AS A
004200*                            PERFORMED PARAGRAPH (305-SEARCH-
004300*                            CATALOG) INSTEAD OF AN IN-LINE LOOP.
004400*
004500*****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     CRWRD2.
004800 AUTHOR.         B. SUSANTO.
004900 INSTALLATION.   CAHAYA RETAIL - DATA PROCESSING.
005000 DATE-WRITTEN.   03/14/87.
005100 DATE-COMPILED.
005200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-0 IS WS-TRACE-SWITCH
005800              ON STATUS IS WS-TRACE-ON
005900              OFF STATUS IS WS-TRACE-OFF.
006000     CLASS VALID-TIER-CHARS IS 'A' THRU 'Z'.
006100
006200****************************************************************
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500****************************************************************
006600*    HOLDS A ONE-LINE STATUS PHRASE FOR WHATEVER DEBUGGING TOOL
006700*    OR DUMP FORMATTER A SUPPORT PROGRAMMER POINTS AT THIS
006800*    PROGRAM'S WORKING STORAGE -- NOT WRITTEN TO ANY FILE, JUST
006900*    SET ON ENTRY AND AGAIN BEFORE GOBACK.
007000 01  WS-PROGRAM-STATUS            PIC X(30)  VALUE SPACES.
007100*    RESERVED FOR A ONE-TIME CATALOG VALIDATION PASS; NOT YET
007200*    WIRED UP TO ANY LOGIC IN THIS VERSION.
007300 01  WS-FIRST-TIME-SW             PIC X      VALUE 'Y'.
007400
007500*    *** RULE CONSTANTS -- POLICY VALUES FOR R1/R2/R5, CHANGED ***
007600*    *** ONLY BY A CHANGE REQUEST AGAINST THE REWARD POLICY     ***
007700*    *** MEMO, NEVER BY CODING JUDGEMENT ALONE.                  ***
007800 01  RULE-CONSTANTS.
007900*    R1 - FIVE CENTS OF REWARD POINT PER DOLLAR OF LIFETIME
008000*    SPENDING.  V99 CARRIES THE RATE'S TWO DECIMAL PLACES
008100*    WITHOUT AN IMPLIED DECIMAL POINT IN THE COMPUTE BELOW.
008200     05  POINT-RATE                PIC V99  COMP-3 VALUE .05.
008300*    R2 - A CUSTOMER CLEARING THIS MANY RUNNING POINTS GETS THE
008400*    "ELIGIBLE FOR GIFT" MESSAGE ON THE REPORT.
008500     05  REWARD-THRESHOLD          PIC 9(5) COMP-3 VALUE 100.
008600*    R5 TIER CUTOFFS -- TESTED HIGHEST FIRST IN 400- SO A
008700*    CUSTOMER AT EXACTLY ONE THRESHOLD LANDS IN THAT TIER, NOT
008800*    THE ONE BELOW IT.
008900     05  TIER-PLATINUM-MIN         PIC 9(7) COMP-3 VALUE 1000.
009000     05  TIER-GOLD-MIN             PIC 9(7) COMP-3 VALUE 500.
009100     05  TIER-SILVER-MIN           PIC 9(7) COMP-3 VALUE 200.
009200     05  FILLER                    PIC X(4).
009300
009400*    HOLDS THE COMPUTE RESULT IN 100-CALC-POINTS BEFORE IT IS
009500*    ADDED TO CM-CUST-POINTS AND COPIED OUT TO RW-POINTS-AWARDED
009600*    -- SIGNED SO A POINT-RATE POLICY CHANGE TO A NEGATIVE
009700*    ADJUSTMENT COULDN'T SILENTLY WRAP.
009800 01  WS-CALC-FIELDS.
009900     05  WS-NEW-POINTS             PIC S9(7)    COMP-3 VALUE +0.
010000     05  FILLER                    PIC X(4).
010100
010200*    *** VOUCHER CATALOG -- LOADED ONCE AS VALUE CLAUSES, NOT ***
010300*    *** READ FROM A FILE, AND SEARCHED BY 305-SEARCH-CATALOG ***
010400*    *** AGAINST RW-VOUCHER-CODE EACH TIME 300- RUNS.  EACH    ***
010500*    *** 14-BYTE ENTRY PACKS A 1-DIGIT CODE, A 4-DIGIT POINT   ***
010600*    *** COST AND A 9-DIGIT CASH VALUE -- SEE VOUCHER-CATALOG  ***
010700*    *** BELOW FOR THE FIELD-LEVEL VIEW OF THE SAME BYTES.     ***
010800 01  VOUCHER-CATALOG-DATA.
010900     05  FILLER  PIC X(14)  VALUE '10100000050000'.
011000     05  FILLER  PIC X(14)  VALUE '20200000100000'.
011100     05  FILLER  PIC X(14)  VALUE '30500000250000'.
011200     05  FILLER  PIC X(14)  VALUE '41000000500000'.
011300*    CR0512 - FIELD-LEVEL REDEFINES OF THE VALUE-CLAUSE TABLE
011400*    ABOVE, INDEXED SO 305-SEARCH-CATALOG CAN WALK IT ENTRY BY
011500*    ENTRY WITHOUT UNPACKING EACH FILLER'S RAW DIGITS BY HAND.
011600 01  VOUCHER-CATALOG REDEFINES VOUCHER-CATALOG-DATA.              CR0512
011700     05  VOUCHER-ENTRY OCCURS 4 TIMES INDEXED BY VC-IDX.          CR0512
011800         10  VC-CODE               PIC 9(1).                      CR0512
011900         10  VC-REQ-PTS            PIC 9(4).                      CR0512
012000         10  VC-VALUE              PIC 9(9).                      CR0512
012100*    SET BY 305-SEARCH-CATALOG; TESTED AT THE END OF 300- TO
012200*    TELL A NO-MATCH VOUCHER CODE APART FROM A MATCH THAT FAILED
012300*    THE POINTS CHECK IN 310-.
012400 01  WS-VOUCHER-FOUND-SW           PIC X(1) VALUE 'N'.
012500     88  WS-VOUCHER-FOUND              VALUE 'Y'.
012550*    HOLDS THE LEADING CHARACTER OF CM-CUST-TIER AFTER 400-
012560*    CLASSIFY-TIER SETS IT, FOR THE CLASS VALID-TIER-CHARS EDIT
012570*    BELOW -- A PLAIN MOVE OF THE 10-BYTE TIER NAME INTO THIS
012580*    1-BYTE FIELD LEFT-TRUNCATES TO JUST ITS FIRST CHARACTER.
012600 01  WS-TIER-FIRST-CHAR            PIC X(1) VALUE SPACE.
012650
012700****************************************************************
012800 LINKAGE SECTION.
012900****************************************************************
013000*    CUST-MASTER-REC IS CRWRD1'S WORKING COPY OF THE CUSTOMER
013100*    BEING PROCESSED -- THIS PROGRAM UPDATES CM-CUST-POINTS AND
013200*    CM-CUST-TIER IN PLACE; CRWRD1 NEVER SEES A SEPARATE RETURN
013300*    RECORD.
013400     COPY CUSTMREC.
013500
013600*    REWARD-CONTROL-AREA IS THE CALL/RESULT BLOCK DESCRIBED IN
013700*    ITS OWN COPYBOOK -- RW-FUNCTION-CD SELECTS THE RULE ON THE
013800*    WAY IN, THE REST OF THE AREA CARRIES THE RESULT BACK OUT.
013900     COPY REWDAREA.
014000
014100****************************************************************
014200 PROCEDURE DIVISION USING CUST-MASTER-REC, REWARD-CONTROL-AREA.
014300****************************************************************
014400
014500*    SINGLE ENTRY POINT FOR ALL THREE RULES.  VALIDATES THE
014600*    FUNCTION CODE FIRST (050-), THEN DISPATCHES ON THE 88-LEVEL
014700*    CONDITIONS IN REWARD-CONTROL-AREA RATHER THAN TESTING
014800*    RW-FUNCTION-CD'S RAW VALUE DIRECTLY -- IF A FOURTH FUNCTION
014900*    IS EVER ADDED, ONLY REWDAREA AND THIS EVALUATE NEED A NEW
015000*    WHEN, NOT EVERY CALLER.  RW-AWARD-CHECK RUNS BOTH R1 (POINT
015100*    CALCULATION) AND R2 (ELIGIBILITY MESSAGE) IN ONE CALL SINCE
015200*    R2 ALWAYS FOLLOWS R1 FOR A PURCHASE -- CRWRD1 HAS NO REASON
015300*    TO CALL THEM SEPARATELY.  CR0512 - WHEN UPSI-0 IS SET ON AT
015320*    JOB-STEP TIME (WS-TRACE-ON) EVERY CALL IS ECHOED TO THE
015340*    CONSOLE WITH THE FUNCTION CODE AND THE RETURN CODE IT CAME
015360*    BACK WITH, FOR THE SAME SUPPORT-DESK DIAGNOSTIC USE AS
015380*    CRWRD1'S OWN TRACE SWITCH.
015400 000-MAIN.
015500     MOVE 'RULE ENGINE ENTERED' TO WS-PROGRAM-STATUS.
015550     IF WS-TRACE-ON
015560         DISPLAY 'CRWRD2 TRACE - ENTERED, FUNCTION: '
015570                 RW-FUNCTION-CD
015580     END-IF.
015600     MOVE 0 TO RW-RETURN-CODE.
015700     PERFORM 050-EDIT-FUNCTION-CODE.
015800     IF RW-RETURN-CODE NOT = 99
015900         EVALUATE TRUE
016000             WHEN RW-AWARD-CHECK
016100                 PERFORM 100-CALC-POINTS THRU 100-EXIT
016200                 PERFORM 200-CHECK-REWARD-ELIGIBLE THRU 200-EXIT
016300             WHEN RW-REDEEM
016400                 PERFORM 300-REDEEM-VOUCHER THRU 300-EXIT
016500             WHEN RW-TIER-CLASS
016600                 PERFORM 400-CLASSIFY-TIER THRU 400-EXIT
016700             WHEN OTHER
016800                 MOVE 99 TO RW-RETURN-CODE
016900         END-EVALUATE
017000     END-IF.
017100     MOVE 'RULE ENGINE COMPLETE' TO WS-PROGRAM-STATUS.
017150     IF WS-TRACE-ON
017160         DISPLAY 'CRWRD2 TRACE - RETURN CODE: ' RW-RETURN-CODE
017170     END-IF.
017200     GOBACK.
017300
017400*    *** CR0571 - FUNCTION-CODE EDIT CHECK - CATCHES A CALLING ***
017500*    *** PROGRAM BUG THAT NEVER SETS RW-FUNCTION-CD TO A VALID ***
017600*    *** VALUE BEFORE THE CALL.  TESTS THE TWO CHARACTERS OF   ***
017700*    *** RW-FUNC-PARTS RATHER THAN THE THREE 88-LEVELS, SINCE  ***
017800*    *** THOSE 88-LEVELS ARE EXACTLY WHAT THIS CHECK EXISTS TO ***
017900*    *** VALIDATE BEFORE 000-MAIN TRUSTS ANY OF THEM.  RETURN-  ***
018000*    *** CODE 99 IS A SENTINEL CRWRD1 NEVER SETS ITSELF, SO A   ***
018100*    *** 99 COMING BACK CAN ONLY MEAN THIS EDIT FAILED.         ***
018200 050-EDIT-FUNCTION-CODE.
018300     IF (RW-FUNC-CHAR-1 = 'P' AND RW-FUNC-CHAR-2 = 'T')
018400        OR (RW-FUNC-CHAR-1 = 'R' AND RW-FUNC-CHAR-2 = 'D')
018500        OR (RW-FUNC-CHAR-1 = 'T' AND RW-FUNC-CHAR-2 = 'R')
018600         CONTINUE
018700     ELSE
018800         MOVE 99 TO RW-RETURN-CODE
018900     END-IF.
019000
019100*    *** RULE R1 - POINT CALCULATION **********************************
019200 100-CALC-POINTS.
019300*    *** WS-NEW-POINTS HAS NO DECIMAL PLACES SO COMPUTE TRUNCATES
019400*    *** THE FRACTION TOWARD ZERO HERE - NO ROUNDED, PER RULE R1 ***
019500     COMPUTE WS-NEW-POINTS = CM-CUST-TOT-SPENT * POINT-RATE.
019600     ADD WS-NEW-POINTS TO CM-CUST-POINTS.
019700     MOVE WS-NEW-POINTS TO RW-POINTS-AWARDED.
019800 100-EXIT.
019900     EXIT.
020000
020100*    *** RULE R2 - REWARD ELIGIBILITY CHECK *****************************
020200*    RUNS IMMEDIATELY AFTER 100- ON CM-CUST-POINTS AS JUST
020300*    UPDATED -- THE THRESHOLD TEST USES THE CUSTOMER'S FULL
020400*    RUNNING BALANCE, NOT JUST TONIGHT'S AWARD, SO A CUSTOMER
020500*    CAN CROSS THE THRESHOLD ON A SMALL PURCHASE IF EARLIER
020600*    PURCHASES ALREADY BUILT MOST OF THE WAY THERE.  RW-ELIGIBLE-
020700*    SWITCH AND RW-MESSAGE-TEXT ARE BOTH SET HERE SO CRWRD1 NEEDS
020800*    ONLY ONE FIELD TO DECIDE WHAT TO PRINT.
020900 200-CHECK-REWARD-ELIGIBLE.
021000     IF CM-CUST-POINTS > REWARD-THRESHOLD
021100         MOVE 'Y' TO RW-ELIGIBLE-SWITCH
021200         MOVE 'ELIGIBLE FOR SHOPPING VOUCHER GIFT'
021300                                    TO RW-MESSAGE-TEXT
021400     ELSE
021500         MOVE 'N' TO RW-ELIGIBLE-SWITCH
021600         MOVE 'KEEP SHOPPING TO EARN YOUR VOUCHER'
021700                                    TO RW-MESSAGE-TEXT.
021800 200-EXIT.
021900     EXIT.
022000
022100*    *** RULE R4 - VOUCHER REDEMPTION *********************************
022200*    RW-VOUCHER-CODE CAME IN FROM CRWRD1'S TI-TRAN-VOUCHER-CD.
022300*    305-SEARCH-CATALOG DOES THE ACTUAL LOOKUP; THIS PARAGRAPH
022400*    JUST PRIMES THE SEARCH AND THEN, IF NOTHING MATCHED, SETS
022500*    THE "CODE NOT FOUND" RESULT THAT 310- NEVER GETS A CHANCE
022600*    TO SET BECAUSE IT IS ONLY PERFORMED ON AN ACTUAL MATCH.
022700 300-REDEEM-VOUCHER.
022800     MOVE 'N' TO WS-VOUCHER-FOUND-SW.
022900     SET VC-IDX TO 1.
023000*    WALKS THE FOUR-ENTRY VOUCHER-CATALOG TABLE LOOKING FOR
023100*    RW-VOUCHER-CODE -- A GO TO SEARCH-LOOP/EXIT IDIOM RATHER
023200*    THAN A PERFORM VARYING, SO THE LOOP CAN FALL OUT EARLY THE
023300*    MOMENT A MATCH IS FOUND WITHOUT A SEPARATE "FOUND" TEST ON
023400*    EVERY ITERATION.
023500 305-SEARCH-CATALOG.
023600     IF VC-IDX > 4
023700         GO TO 305-EXIT.
023800     IF VC-CODE (VC-IDX) = RW-VOUCHER-CODE
023900         MOVE 'Y' TO WS-VOUCHER-FOUND-SW
024000         PERFORM 310-REDEEM-AGAINST-ENTRY
024100         GO TO 305-EXIT.
024200     SET VC-IDX UP BY 1.
024300     GO TO 305-SEARCH-CATALOG.
024400 305-EXIT.
024500     EXIT.
024600*    A VOUCHER CODE THAT MATCHED NOTHING IN THE FOUR-ENTRY TABLE
024700*    IS TREATED AS A REJECTED REDEMPTION, THE SAME RETURN CODE
024800*    310- USES FOR "NOT ENOUGH POINTS" -- CRWRD1 DOES NOT NEED TO
024900*    TELL THE TWO CASES APART, ONLY THAT RW-OK CAME BACK FALSE.
025000     IF NOT WS-VOUCHER-FOUND
025100         MOVE 8 TO RW-RETURN-CODE
025200         MOVE SPACES TO RW-MESSAGE-TEXT.
025300 300-EXIT.
025400     EXIT.
025500
025600*    ONLY REACHED FROM 305-SEARCH-CATALOG ON AN ACTUAL CODE
025700*    MATCH.  CHECKS THE CUSTOMER HAS ENOUGH POINTS FOR THIS
025800*    PARTICULAR VOUCHER ENTRY AND, IF SO, DEBITS CM-CUST-POINTS
025900*    IN PLACE AND HANDS BACK THE VOUCHER'S CASH VALUE; OTHERWISE
026000*    LEAVES CM-CUST-POINTS UNTOUCHED AND RETURNS THE
026100*    INSUFFICIENT-POINTS MESSAGE FOR THE CUSTOMER'S REPORT
026200*    SECTION.
026300 310-REDEEM-AGAINST-ENTRY.
026400     MOVE VC-REQ-PTS (VC-IDX) TO RW-VOUCHER-REQUIRED-PTS.
026500     IF CM-CUST-POINTS >= VC-REQ-PTS (VC-IDX)
026600         SUBTRACT VC-REQ-PTS (VC-IDX) FROM CM-CUST-POINTS
026700         MOVE VC-VALUE (VC-IDX) TO RW-VOUCHER-VALUE
026800         MOVE 0 TO RW-RETURN-CODE
026900         MOVE 'VOUCHER REDEEMED SUCCESSFULLY'
027000                                    TO RW-MESSAGE-TEXT
027100     ELSE
027200         MOVE 4 TO RW-RETURN-CODE
027300         MOVE 'INSUFFICIENT POINTS FOR THIS VOUCHER'
027400                                    TO RW-MESSAGE-TEXT.
027500
027600*    *** RULE R5 - TIER CLASSIFICATION ********************************
027700*    RECLASSIFIES THE CUSTOMER ON EVERY RUN FROM THE CURRENT
027800*    CM-CUST-POINTS BALANCE -- A CUSTOMER CAN MOVE UP OR DOWN A
027900*    TIER FROM ONE NIGHT'S RUN TO THE NEXT DEPENDING ON THAT
028000*    NIGHT'S PURCHASES AND REDEMPTIONS.  TESTED HIGHEST TIER
028100*    FIRST SO THE EVALUATE STOPS AT THE FIRST THRESHOLD THE
028200*    BALANCE CLEARS.  THE CLASS VALID-TIER-CHARS EDIT BELOW IS A
028220*    BELT-AND-SUSPENDERS CHECK THAT THE TIER NAME JUST MOVED IN
028240*    IS ACTUALLY ALPHABETIC, THE SAME KIND OF DEFENSIVE TEST AS
028260*    THE FILE-STATUS CHECKS ON EVERY READ/WRITE IN THIS SYSTEM.
028300 400-CLASSIFY-TIER.
028400     EVALUATE TRUE
028500         WHEN CM-CUST-POINTS >= TIER-PLATINUM-MIN
028600             MOVE 'PLATINUM' TO CM-CUST-TIER
028700         WHEN CM-CUST-POINTS >= TIER-GOLD-MIN
028800             MOVE 'GOLD'     TO CM-CUST-TIER
028900         WHEN CM-CUST-POINTS >= TIER-SILVER-MIN
029000             MOVE 'SILVER'   TO CM-CUST-TIER
029100         WHEN OTHER
029200             MOVE 'BRONZE'   TO CM-CUST-TIER
029300     END-EVALUATE.
029320     MOVE CM-CUST-TIER TO WS-TIER-FIRST-CHAR.
029340     IF WS-TIER-FIRST-CHAR NOT VALID-TIER-CHARS
029360         DISPLAY 'WARNING - CM-CUST-TIER NOT ALPHABETIC: '
029370                 CM-CUST-TIER
029380     END-IF.
029400 400-EXIT.
029500     EXIT.
029600
029700* END OF PROGRAM CRWRD2
