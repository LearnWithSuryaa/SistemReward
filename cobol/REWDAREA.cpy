000100******************************************************************
000200*                                                                *
000300*  MEMBER NAME = REWDAREA                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = RewardSystem call/result control area     *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*     Second parameter on the CALL 'CRWRD2' USING from CRWRD1.  *
000900*     CRWRD1 sets RW-FUNCTION-CD before each call to say which   *
001000*     rule to run against CUST-MASTER-REC (the first param);    *
001100*     CRWRD2 fills in the rest and returns.  One shared area    *
001200*     serves all three RewardSystem functions (award-check,     *
001300*     redeem, tier-class) instead of three separate linkage     *
001310*     records -- CRWRD1 never has to know which fields a given  *
001320*     function actually touches, only RW-RETURN-CODE and the   *
001330*     88-level condition that applies to the function it asked *
001340*     for.                                                      *
001400*                                                                *
001500*----------------------------------------------------------------
001600*  CHANGE ACTIVITY :                                             *
001700*    DATE    BY    REQUEST   DESCRIPTION                         *
001800*   870314   BSU   CR0102    INITIAL RELEASE - REWARD BATCH      *
001900*   890705   RWJ   CR0201    ADDED RW-REDEEM FUNCTION (RULE R4)  *
002000*   910412   BSU   CR0266    ADDED RW-TIER-CLASS FUNCTION (R5)   *
002100*   050619   HTN   CR0512    ADDED RW-FUNC-PARTS REDEFINES FOR   *
002200*                            THE FUNCTION-CODE EDIT CHECK        *
002210*   070305   SRW   CR0571    RW-FUNC-CHAR-1/RW-FUNC-CHAR-2 ARE   *
002220*                            NOW TESTED BY 050-EDIT-FUNCTION-CODE*
002230*                            IN CRWRD2 BEFORE THE EVALUATE TRUE  *
002240*                            DISPATCH -- CATCHES A CALLING       *
002250*                            PROGRAM BUG THAT SETS RW-FUNCTION-CD*
002260*                            TO SOMETHING OTHER THAN 'PT'/'RD'/  *
002270*                            'TR' BEFORE CRWRD1 EVER GETS THAT   *
002280*                            FAR.                                *
002300******************************************************************
002400 01  REWARD-CONTROL-AREA.
002500     05  RW-FUNCTION-CD               PIC X(2).
002600         88  RW-AWARD-CHECK               VALUE 'PT'.
002700         88  RW-REDEEM                     VALUE 'RD'.
002800         88  RW-TIER-CLASS                 VALUE 'TR'.
002900     05  RW-FUNC-PARTS REDEFINES RW-FUNCTION-CD.
003000         10  RW-FUNC-CHAR-1             PIC X(1).
003100         10  RW-FUNC-CHAR-2             PIC X(1).
003200     05  RW-RETURN-CODE               PIC 9(2)      COMP.
003300         88  RW-OK                         VALUE 0.
003400         88  RW-INSUFFICIENT-POINTS        VALUE 4.
003500     05  RW-POINTS-AWARDED            PIC 9(7)      COMP-3.
003600     05  RW-VOUCHER-CODE              PIC 9(1).
003700     05  RW-VOUCHER-REQUIRED-PTS      PIC 9(7)      COMP-3.
003800     05  RW-VOUCHER-VALUE             PIC 9(9)V99   COMP-3.
003900     05  RW-ELIGIBLE-SWITCH           PIC X(1).
004000         88  RW-ELIGIBLE-FOR-GIFT          VALUE 'Y'.
004100     05  RW-MESSAGE-TEXT              PIC X(40).
004200     05  FILLER                       PIC X(5).
