000100******************************************************************
000200*                                                                *
000300*  MEMBER NAME = CUSTMREC                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Customer Reward master record layout      *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*     Working-storage copy of one customer's reward balances.   *
000900*     Moved in from CUSTOMER-IN at the top of a customer group   *
001000*     in CRWRD1, carried through RewardSystem (CRWRD2) on the    *
001100*     LINKAGE SECTION, and moved back out to CUSTOMER-OUT once   *
001200*     the customer's transactions have all been applied.        *
001300*                                                                *
001400*     CM-CUST-TOT-SPENT and CM-CUST-POINTS are kept packed here  *
001500*     even though the disk copy (CUSTOMER-IN/-OUT) is zoned --   *
001600*     this is the working copy the arithmetic runs against.     *
001700*                                                                *
001800*----------------------------------------------------------------
001900*  CHANGE ACTIVITY :                                             *
002000*    DATE    BY    REQUEST   DESCRIPTION                         *
002100*   870314   BSU   CR0102    INITIAL RELEASE - REWARD BATCH      *
002200*   881102   RWJ   CR0188    ADDED CM-CUST-TIER FOR R5 OUTPUT    *
002300*   990128   DPR   CR0340    Y2K - NO DATE FIELDS HELD HERE,     *
002400*                            VERIFIED AGAINST TRANSREC CHANGE    *
002500*   050619   HTN   CR0512    ADDED CM-CUST-ID-PARTS REDEFINES    *
002600*                            FOR THE BRANCH-CODE EDIT IN CRWRD1  *
002610*   070305   SRW   CR0571    CM-CUST-BRANCH-CD NOW DISPLAYED ON  *
002620*                            THE CUST-HEADER LINE (510-WRITE-    *
002630*                            CUST-HEADER) -- THE EDIT NOTED      *
002640*                            ABOVE.  NOTE THIS 01 IS A WORKING-  *
002650*                            STORAGE COPY ONLY, NEVER AN FD      *
002660*                            RECORD -- ITS TRAILING FILLER DOES  *
002670*                            NOT COUNT AGAINST ANY DISK RECORD   *
002680*                            LENGTH (SEE CUSTOMER-IN-REC AND     *
002690*                            CUSTOMER-OUT-REC IN CRWRD1 FOR THE  *
002691*                            ACTUAL 59/69-BYTE DISK LAYOUTS).    *
002700******************************************************************
002800 01  CUST-MASTER-REC.
002900     05  CM-CUST-ID                  PIC X(6).
003000     05  CM-CUST-ID-PARTS REDEFINES CM-CUST-ID.
003100         10  CM-CUST-BRANCH-CD        PIC X(2).
003200         10  CM-CUST-SERIAL-NO        PIC 9(4).
003300     05  CM-CUST-NAME                PIC X(30).
003400     05  CM-CUST-TOT-SPENT           PIC S9(9)V99 COMP-3.
003500     05  CM-CUST-POINTS              PIC 9(7)     COMP-3.
003600     05  CM-CUST-TRAN-CNT            PIC 9(5)     COMP-3.
003700     05  CM-CUST-TIER                PIC X(10).
003800     05  FILLER                      PIC X(4).
