000100****************************************************************
000200* PROGRAM:  CRWRD1
000300*           Customer Reward batch driver -- nightly reward run.
000400*
000500* AUTHOR :  B. SUSANTO
000600*           CAHAYA RETAIL - DATA PROCESSING
000700*
000800* READS THE SORTED CUSTOMER MASTER (CUSTOMER-IN) AND THE SORTED
000900* TRANSACTION FILE (TRANSACT-IN), APPLIES EACH CUSTOMER'S
001000* PURCHASE AND REDEMPTION ACTIVITY THROUGH THE REWARDSYSTEM
001100* RULE ENGINE (CRWRD2), AND WRITES THE UPDATED CUSTOMER MASTER
001200* (CUSTOMER-OUT) AND THE PRINTED REWARD REPORT (REPORT-OUT).
001300*
001400* BOTH INPUT FILES MUST ARRIVE SORTED ASCENDING BY CUST-ID (THE
001500* TRANSACTION FILE THEN BY ARRIVAL ORDER WITHIN A CUSTOMER) --
001600* THIS PROGRAM DOES NOT SORT.  A TRANSACTION WHOSE CUST-ID HAS
001700* NO MATCH ON THE MASTER IS REJECTED AND LISTED ON THE REPORT,
001800* SAME AS A NEGATIVE PURCHASE AMOUNT OR AN UNKNOWN TRAN TYPE.
001900****************************************************************
002000*
002100*  CHANGE ACTIVITY :
002200*    DATE    BY    REQUEST   DESCRIPTION
002300*   870314   BSU   CR0102    INITIAL RELEASE - CUSTOMER/TRAN
002400*                            READ, R1/R2 POINT AWARD, BASIC
002500*                            CUSTOMER REPORT SECTION
002600*   880215   BSU   CR0150    ADDED REJECTED-TRANSACTION HANDLING
002700*                            FOR UNMATCHED CUST-ID (ITEM 6)
002800*   890705   RWJ   CR0201    ADDED TYPE 'R' REDEMPTION TRANS AND
002900*                            CALL TO CRWRD2 VOUCHER CATALOG (R4)
003000*   910412   BSU   CR0266    ADDED TIER CLASSIFICATION CALL AND
003100*                            CO-CUST-TIER ON CUSTOMER-OUT (R5)
003200*   930830   RWJ   CR0290    FINAL SUMMARY TOTALS SECTION ADDED
003300*                            PER INTERNAL AUDIT REQUEST
003400*   990128   DPR   CR0340    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003500*                            CARRIED IN THIS PROGRAM; VERIFIED
003600*                            AGAINST TRANSREC CR0340 FIX
003700*   050619   HTN   CR0512    TIER THRESHOLD AUDIT, NO LOGIC
003800*                            CHANGE.  ADDED WS-TRACE-SWITCH FOR
003900*                            SUPPORT DESK DIAGNOSTICS
004000*   070305   SRW   CR0571    AUDIT FINDING: HEADER/STATS MUST
004100*                            PRINT BEFORE A CUSTOMER'S REWARD
004200*                            MESSAGES AND HISTORY, NOT AFTER --
004300*                            THOSE LINES ARE NOW HELD IN
004400*                            WS-CUST-LINE-TABLE AND FLUSHED BY
004500*                            595-FLUSH-CUST-LINES ONCE 510/520
004600*                            HAVE WRITTEN.  ALSO DROPPED THE
004700*                            TRAILING FILLER ON CUSTOMER-IN-REC
004800*                            AND CUSTOMER-OUT-REC -- THOSE TWO
004900*                            RECORDS HAVE NO SPARE BYTES LEFT
005000*                            OVER THE 59/69 CONTRACT LENGTH.
005100*
005200****************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.     CRWRD1.
005500 AUTHOR.         B. SUSANTO.
005600 INSTALLATION.   CAHAYA RETAIL - DATA PROCESSING.
005700 DATE-WRITTEN.   03/14/87.
005800 DATE-COMPILED.
005900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     SWITCH-1 IS WS-TRACE-SWITCH                                  CR0512
006600              ON STATUS IS WS-TRACE-ON                            CR0512
006700              OFF STATUS IS WS-TRACE-OFF.                         CR0512
006800     CLASS VALID-TRAN-TYPE IS 'P' 'R'.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007150*    LOGICAL NAMES HERE MATCH THE DD/CONFIG NAMES THE RUN JCL
007160*    ALLOCATES -- CUSTIN/TRANIN ARE THE SORTED INPUT FEEDS,
007170*    CUSTOUT/RPTOUT ARE TONIGHT'S OUTPUT.
007200
007300     SELECT CUSTOMER-IN  ASSIGN TO CUSTIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-CUSTIN-STATUS.
007700
007800     SELECT TRANSACT-IN  ASSIGN TO TRANIN
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-TRANIN-STATUS.
008200
008300     SELECT CUSTOMER-OUT ASSIGN TO CUSTOUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS  WS-CUSTOUT-STATUS.
008700
008800     SELECT REPORT-OUT   ASSIGN TO RPTOUT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS  IS  WS-RPTOUT-STATUS.
009200
009300****************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009610*    CUSTOMER-IN IS THIS MORNING'S CARRIED-FORWARD MASTER --
009620*    WHATEVER CUSTOMER-OUT THE PRIOR NIGHT'S RUN PRODUCED,
009630*    RESORTED BY CUST-ID IF A NEW ACCOUNT WAS ADDED DURING THE
009640*    DAY.  NO FILLER ON ITS 01-RECORD; SEE THE CR0571 NOTE BELOW.
009700 FD  CUSTOMER-IN
009800     LABEL RECORDS ARE STANDARD.
009900**** 01  COPY CUSTFILE REPLACING ==CUST== BY ==CI==.
010000 01  CUSTOMER-IN-REC.
010100     05  CI-CUST-ID                  PIC X(6).
010200     05  CI-CUST-NAME                PIC X(30).
010300     05  CI-CUST-TOT-SPENT           PIC 9(9)V99.
010400     05  CI-CUST-POINTS              PIC 9(7).
010500     05  CI-CUST-TRAN-CNT            PIC 9(5).
010600**** CR0571 - NO TRAILING FILLER HERE -- RECORD IS A FULL
010700**** 59 BYTES WITH NO SLACK LEFT OVER THE CUSTIN LAYOUT.
010800
010850*    TRANSACT-IN CARRIES ONE DAY'S POS ACTIVITY, SORTED BY
010860*    CUST-ID SO IT LINES UP WITH CUSTOMER-IN -- LAYOUT IS THE
010870*    SHARED TRANSREC COPYBOOK RATHER THAN BEING OWNED BY THIS
010880*    PROGRAM, SINCE CRWRD2 NEVER SEES IT BUT TRANREC'S DATE/TIME
010890*    REDEFINES ARE USED DIRECTLY BY 570-WRITE-HISTORY-LINE BELOW.
010900 FD  TRANSACT-IN
011000     LABEL RECORDS ARE STANDARD.
011100     COPY TRANSREC.
011200
011250*    CUSTOMER-OUT BECOMES TOMORROW'S CUSTOMER-IN -- EVERY FIELD
011260*    ON THIS RECORD IS THE POST-RUN VALUE, INCLUDING THE CO-
011270*    CUST-TIER THAT CUSTOMER-IN NEVER CARRIED IN THE FIRST PLACE.
011300 FD  CUSTOMER-OUT
011400     LABEL RECORDS ARE STANDARD.
011500**** 01  COPY CUSTFILE REPLACING ==CUST== BY ==CO==.
011600 01  CUSTOMER-OUT-REC.
011700     05  CO-CUST-ID                  PIC X(6).
011800     05  CO-CUST-NAME                PIC X(30).
011900     05  CO-CUST-TOT-SPENT           PIC 9(9)V99.
012000     05  CO-CUST-POINTS              PIC 9(7).
012100     05  CO-CUST-TRAN-CNT            PIC 9(5).
012200     05  CO-CUST-TIER                PIC X(10).
012300**** CR0571 - NO TRAILING FILLER HERE -- RECORD IS A FULL
012400**** 69 BYTES WITH NO SLACK LEFT OVER THE CUSTOUT LAYOUT.
012500
012550*    REPORT-OUT IS ONE FLAT 80-BYTE PRINT LINE PER RECORD --
012560*    EVERY RPT-xxxx GROUP BELOW IS MOVED INTO REPORT-RECORD ONE
012570*    LINE AT A TIME BEFORE A WRITE, RATHER THAN THIS FD CARRYING
012580*    A SEPARATE RECORD PER LINE TYPE.
012600 FD  REPORT-OUT
012700     LABEL RECORDS ARE STANDARD.
012800 01  REPORT-RECORD                   PIC X(80).
012900
013000****************************************************************
013100 WORKING-STORAGE SECTION.
013200****************************************************************
013300*    CR0571 - SCRATCH HOLD AREA FOR ONE BUFFERED REPORT LINE,
013400*    MOVED TO A WS-CUST-LINE-TABLE ENTRY BY 590-BUFFER-LINE
013500*    BEFORE THE CUST-HEADER/STATS ARE WRITTEN.
013600 77  WS-LINE-HOLD                    PIC X(80).
013700*
013750*    FILE-STATUS AND END-OF-FILE SWITCHES FOR ALL FOUR FILES --
013760*    EVERY READ/OPEN/CLOSE PARAGRAPH BELOW TESTS ITS OWN PAIR OF
013770*    FIELDS HERE, NEVER EACH OTHER'S.
013800 01  WS-FIELDS.
013900     05  WS-CUSTIN-STATUS            PIC X(2)  VALUE SPACES.
014000     05  WS-TRANIN-STATUS            PIC X(2)  VALUE SPACES.
014100     05  WS-CUSTOUT-STATUS           PIC X(2)  VALUE SPACES.
014200     05  WS-RPTOUT-STATUS            PIC X(2)  VALUE SPACES.
014300     05  WS-CUSTIN-EOF               PIC X     VALUE 'N'.
014400         88  WS-NO-MORE-CUSTOMERS        VALUE 'Y'.
014500     05  WS-TRANIN-EOF                PIC X    VALUE 'N'.
014600         88  WS-NO-MORE-TRANS            VALUE 'Y'.
014700     05  FILLER                      PIC X(4).
014800*
014900 01  WS-CONTROL-FIELDS.
014950*    RESET TO ZERO FOR EACH NEW CUSTOMER BY 200-PROCESS-ONE-
014960*    CUSTOMER -- COUNTS THIS CUSTOMER'S HISTORY LINES ONLY, NOT
014970*    THE WHOLE RUN'S.
015000     05  WS-HIST-LINE-COUNT          PIC 9(5)   COMP-3 VALUE 0.
015100     05  FILLER                      PIC X(4).
015200*
015300*    CR0571 - HOLDS ONE CUSTOMER'S REWARD-MESSAGE, REDEMPTION
015400*    AND HISTORY LINES UNTIL 595-FLUSH-CUST-LINES WRITES THEM
015500*    OUT, AFTER THE HEADER/STATS LINES, PER THE REPORT LAYOUT.
015600 01  WS-CUST-LINE-TABLE.
015700     05  WS-CUST-LINE-CNT            PIC 9(3)   COMP-3 VALUE 0.
015800     05  FILLER                      PIC X(3).
015900     05  WS-CUST-LINE-ENTRY OCCURS 60 TIMES
016000                                     INDEXED BY WS-CL-IDX.
016100         10  WS-CUST-LINE-TEXT       PIC X(80).
016200*
016250*    RUN-WIDE ACCUMULATORS, NEVER RESET DURING THE RUN -- ONLY
016260*    850-WRITE-FINAL-SUMMARY READS THEM, ONCE, AT THE VERY END.
016300 01  GRAND-TOTALS.
016400     05  GT-CUSTOMERS-PROCESSED      PIC 9(7)     COMP-3 VALUE 0.
016500     05  GT-TOTAL-PURCHASE-AMT       PIC S9(11)V99 COMP-3 VALUE 0.
016600     05  GT-TOTAL-POINTS-AWARDED     PIC 9(9)     COMP-3 VALUE 0.
016700     05  GT-TOTAL-POINTS-REDEEMED    PIC 9(9)     COMP-3 VALUE 0.
016800     05  GT-REJECTED-TRAN-COUNT      PIC 9(7)     COMP-3 VALUE 0.
016900     05  FILLER                      PIC X(4).
017000*
017100*        *******************
017200*            report lines
017300*        *******************
017400 01  RPT-SPACES.
017500     05  FILLER                      PIC X(80)  VALUE SPACES.
017600*
017700 01  RPT-TITLE-LINE.
017800     05  FILLER                      PIC X(25) VALUE SPACES.
017900     05  FILLER                      PIC X(30)
018000               VALUE 'CUSTOMER REWARD SYSTEM REPORT'.
018100     05  FILLER                      PIC X(25) VALUE SPACES.
018200*
018250*    FIRST LINE OF EVERY CUSTOMER'S REPORT SECTION -- WRITTEN BY
018260*    510-WRITE-CUST-HEADER AFTER 2 BLANK LINES AHEAD OF IT.
018300 01  RPT-CUST-HEADER.
018400     05  FILLER                      PIC X(1)  VALUE SPACE.
018500     05  FILLER                      PIC X(10) VALUE 'CUSTOMER: '.
018600     05  RPT-CH-ID                   PIC X(6).
018700     05  FILLER                      PIC X(3)  VALUE SPACES.
018800     05  RPT-CH-NAME                 PIC X(30).
018900*    CR0571 - BRANCH PORTION OF CM-CUST-ID-PARTS DISPLAYED HERE
019000     05  FILLER                      PIC X(6)  VALUE '  BR: '.
019100     05  RPT-CH-BRANCH               PIC X(2).
019200     05  FILLER                      PIC X(22) VALUE SPACES.
019300*
019350*    SECOND LINE OF EVERY CUSTOMER'S SECTION, WRITTEN BY 520-
019360*    WRITE-CUST-STATS RIGHT AFTER THE HEADER.
019400 01  RPT-CUST-STATS.
019500     05  FILLER                      PIC X(1)  VALUE SPACE.
019600     05  FILLER                      PIC X(10) VALUE 'SPENDING: '.
019700     05  RPT-CS-SPENT                PIC Z,ZZZ,ZZZ,ZZ9.
019800     05  FILLER                      PIC X(2)  VALUE SPACES.
019900     05  FILLER                      PIC X(8)  VALUE 'POINTS: '.
020000     05  RPT-CS-POINTS                PIC ZZZ,ZZ9.
020100     05  FILLER                      PIC X(2)  VALUE SPACES.
020200     05  FILLER                      PIC X(6)  VALUE 'TRAN: '.
020300     05  RPT-CS-TRANCNT               PIC ZZ,ZZ9.
020400     05  FILLER                      PIC X(2)  VALUE SPACES.
020500     05  FILLER                      PIC X(6)  VALUE 'TIER: '.
020600     05  RPT-CS-TIER                 PIC X(10).
020700     05  FILLER                      PIC X(7)  VALUE SPACES.
020800*
020850*    BUFFERED, NOT WRITTEN DIRECTLY -- SEE 560-WRITE-POINTS-LINE
020860*    AND 590-BUFFER-LINE.  ONE OF THESE PER SUCCESSFUL PURCHASE.
020900 01  RPT-POINTS-LINE.
021000     05  FILLER                      PIC X(1)  VALUE SPACE.
021100     05  FILLER                      PIC X(17)
021200               VALUE '  POINTS AWARDED:'.
021300     05  RPT-PL-AWARDED               PIC ZZZ,ZZ9.
021400     05  FILLER                      PIC X(3)  VALUE SPACES.
021500     05  FILLER                      PIC X(16)
021600               VALUE 'RUNNING POINTS: '.
021700     05  RPT-PL-RUNNING               PIC Z,ZZZ,ZZ9.
021800     05  FILLER                      PIC X(27) VALUE SPACES.
021900*
021950*    CARRIES WHATEVER RW-MESSAGE-TEXT CRWRD2 RETURNED -- R2'S
021960*    ELIGIBILITY NOTICE OR R4'S REDEMPTION RESULT, NEVER BOTH ON
021970*    THE SAME LINE.
022000 01  RPT-MESSAGE-LINE.
022100     05  FILLER                      PIC X(3)  VALUE SPACES.
022200     05  FILLER                      PIC X(3)  VALUE '>> '.
022300     05  RPT-ML-TEXT                 PIC X(40).
022400     05  FILLER                      PIC X(34) VALUE SPACES.
022500*
022550*    WRITTEN DIRECTLY BY 210-/750- (NOT BUFFERED -- A REJECTED
022560*    TRANSACTION HAS NO CUSTOMER SECTION FOR IT TO WAIT FOR) AND
022570*    BUFFERED THE USUAL WAY BY 290-/300- WHEN THE CUSTOMER IS
022580*    KNOWN.
022600 01  RPT-REJECT-LINE.
022700     05  FILLER                      PIC X(1)  VALUE SPACE.
022800     05  FILLER                      PIC X(10) VALUE 'REJECTED: '.
022900     05  RPT-RJ-ID                   PIC X(6).
023000     05  FILLER                      PIC X(2)  VALUE SPACES.
023100     05  RPT-RJ-REASON               PIC X(30).
023200     05  FILLER                      PIC X(31) VALUE SPACES.
023300*
023350*    ONE PER SUCCESSFUL PURCHASE, BUFFERED BY 570-WRITE-HISTORY-
023360*    LINE -- RPT-HL-SEQ IS THIS CUSTOMER'S OWN RUNNING COUNT, NOT
023370*    A TRANSACTION-FILE POSITION.
023400 01  RPT-HISTORY-LINE.
023500     05  FILLER                      PIC X(1)  VALUE SPACE.
023600     05  FILLER                      PIC X(5)  VALUE '  #: '.
023700     05  RPT-HL-SEQ                   PIC ZZ,ZZ9.
023800     05  FILLER                      PIC X(3)  VALUE SPACES.
023900     05  FILLER                      PIC X(8)  VALUE 'AMOUNT: '.
024000     05  RPT-HL-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.
024100     05  FILLER                      PIC X(3)  VALUE SPACES.
024200*    CR0571 - BUILT FROM TI-TRAN-DATE-PARTS/TI-TRAN-TIME-PARTS
024300*    RATHER THAN A STRAIGHT MOVE OF TI-TRAN-DATE/TI-TRAN-TIME.
024400     05  RPT-HL-DATE.
024500         10  RPT-HL-DAY               PIC X(2).
024600         10  FILLER                   PIC X(1)  VALUE '/'.
024700         10  RPT-HL-MONTH             PIC X(2).
024800         10  FILLER                   PIC X(1)  VALUE '/'.
024900         10  RPT-HL-YEAR              PIC X(4).
025000     05  FILLER                      PIC X(1)  VALUE SPACE.
025100     05  RPT-HL-TIME.
025200         10  RPT-HL-HOUR              PIC X(2).
025300         10  FILLER                   PIC X(1)  VALUE ':'.
025400         10  RPT-HL-MINUTE            PIC X(2).
025500         10  FILLER                   PIC X(1)  VALUE ':'.
025600         10  RPT-HL-SECOND            PIC X(2).
025700     05  FILLER                      PIC X(22) VALUE SPACES.
025800*
025820*    TRAILER LINE FOR A CUSTOMER'S HISTORY BLOCK -- WRITTEN ONLY
025840*    WHEN WS-HIST-LINE-COUNT IS NONZERO; RPT-NO-TRAN-LINE BELOW
025860*    REDEFINES IT FOR THE OPPOSITE CASE, SO ONLY ONE OF THE TWO
025880*    EVER PRINTS.
025900 01  RPT-HISTORY-TOTAL-LINE.
026000     05  FILLER                      PIC X(3)  VALUE SPACES.
026100     05  FILLER                      PIC X(7)  VALUE 'TOTAL: '.
026200     05  RPT-HT-COUNT                PIC ZZ,ZZ9.
026300     05  FILLER                      PIC X(1)  VALUE SPACE.
026400     05  RPT-HT-LABEL                 PIC X(12) VALUE 'TRANSACTIONS'.
026500     05  FILLER                      PIC X(51) VALUE SPACES.
026600 01  RPT-NO-TRAN-LINE REDEFINES RPT-HISTORY-TOTAL-LINE.
026700     05  FILLER                      PIC X(3).
026800     05  RPT-NT-TEXT                  PIC X(15)
026900               VALUE 'NO TRANSACTIONS'.
027000     05  FILLER                      PIC X(62).
027100*
027150*    CR0290'S END-OF-RUN SUMMARY BLOCK -- HDR1/HDR2 PRINT ONCE,
027160*    THEN ONE RPT-SUMMARY-DETAIL LINE PER GRAND-TOTALS FIELD.
027200 01  RPT-SUMMARY-HDR1.
027300     05  FILLER                      PIC X(26)
027400               VALUE 'FINAL SUMMARY             '.
027500     05  FILLER                      PIC X(54) VALUE SPACES.
027600 01  RPT-SUMMARY-HDR2.
027700     05  FILLER                      PIC X(50) VALUE ALL '-'.
027800     05  FILLER                      PIC X(30) VALUE SPACES.
027900 01  RPT-SUMMARY-DETAIL.
028000     05  FILLER                      PIC XX    VALUE SPACES.
028100     05  RPT-SUM-LABEL               PIC X(28).
028200     05  FILLER                      PIC X(2)  VALUE SPACES.
028300     05  RPT-SUM-VALUE               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.
028400     05  FILLER                      PIC X(31) VALUE SPACES.
028500*
028600*    *** CUST-MASTER-REC and REWARD-CONTROL-AREA are this
028700*    *** program's working copies -- they are passed BY
028800*    *** REFERENCE on each CALL 'CRWRD2' below and CRWRD2 fills
028900*    *** in REWARD-CONTROL-AREA's result fields in place.
029000     COPY CUSTMREC.
029100
029200     COPY REWDAREA.
029300
029400****************************************************************
029500 PROCEDURE DIVISION.
029600****************************************************************
029700
029800 000-MAIN-PROCESS.
029900     PERFORM 900-OPEN-FILES.
030000     PERFORM 800-WRITE-TITLE.
030100     PERFORM 710-READ-CUSTOMER-FILE.
030200     PERFORM 720-READ-TRANSACT-FILE.
030300     PERFORM 200-PROCESS-ONE-CUSTOMER THRU 200-EXIT
030400         UNTIL WS-NO-MORE-CUSTOMERS.
030500     PERFORM 750-DRAIN-LEFTOVER-TRANS THRU 750-EXIT
030600         UNTIL WS-NO-MORE-TRANS.
030700     PERFORM 850-WRITE-FINAL-SUMMARY.
030800     PERFORM 905-CLOSE-FILES.
030900     GOBACK.
031000
031100*    ONE PASS OF THIS PARAGRAPH HANDLES ONE MASTER CUSTOMER RECORD
031200*    -- COPY ITS FIELDS INTO THE WORKING-STORAGE CM- COPY, CLEAR
031300*    THE PER-CUSTOMER COUNTERS, WALK THE MATCHING TRANSACTION
031400*    GROUP (ANY LEFTOVER TRANS FOR A LOWER CUST-ID ARE SKIPPED/
031500*    REJECTED FIRST BY 210-, THEN EVERYTHING EQUAL TO THIS CUST-ID
031600*    IS APPLIED BY 220-), PRINT THE CUSTOMER'S REPORT SECTION,
031700*    WRITE THE UPDATED MASTER TO CUSTOMER-OUT, AND ADVANCE TO THE
031750*    NEXT MASTER RECORD.
031780*    CR0512 - WHEN UPSI-1 IS SET ON AT JOB-STEP TIME (WS-TRACE-ON)
031790*    THE SUPPORT DESK GETS ONE DISPLAY LINE PER CUSTOMER PULLED
031795*    OFF CUSTOMER-IN, SO A STUCK OR LOOPING RUN CAN BE TRACED
031798*    WITHOUT A FULL DEBUG COMPILE.
031800 200-PROCESS-ONE-CUSTOMER.
031810     IF WS-TRACE-ON
031820         DISPLAY 'CRWRD1 TRACE - CUSTOMER: ' CI-CUST-ID
031830     END-IF.
031900     MOVE CI-CUST-ID                 TO CM-CUST-ID.
032000     MOVE CI-CUST-NAME               TO CM-CUST-NAME.
032100     MOVE CI-CUST-TOT-SPENT          TO CM-CUST-TOT-SPENT.
032200     MOVE CI-CUST-POINTS             TO CM-CUST-POINTS.
032300     MOVE CI-CUST-TRAN-CNT           TO CM-CUST-TRAN-CNT.
032400     MOVE SPACES                     TO CM-CUST-TIER.
032500     MOVE 0                          TO WS-HIST-LINE-COUNT.
032600     MOVE 0                          TO WS-CUST-LINE-CNT.
032700     PERFORM 210-SKIP-UNMATCHED-TRANS THRU 210-EXIT
032800         UNTIL WS-NO-MORE-TRANS
032900            OR TI-TRAN-CUST-ID NOT < CM-CUST-ID.
033000     PERFORM 220-APPLY-CUSTOMER-TRANS THRU 220-EXIT
033100         UNTIL WS-NO-MORE-TRANS
033200            OR TI-TRAN-CUST-ID NOT = CM-CUST-ID.
033300     PERFORM 500-WRITE-CUSTOMER-REPORT THRU 500-EXIT.
033400     PERFORM 950-WRITE-CUSTOMER-OUT.
033500     PERFORM 710-READ-CUSTOMER-FILE.
033600 200-EXIT.
033700     EXIT.
033800
033900*    A TRANSACTION FILE THAT GOT OUT OF STEP WITH THE MASTER (A
034000*    CUST-ID WITH NO MATCHING MASTER RECORD, MOST OFTEN A CLOSED
034100*    ACCOUNT STILL FEEDING TRANSACTIONS FROM A POS TERMINAL THAT
034200*    HASN'T BEEN RE-KEYED) IS THE NORMAL CASE THIS PARAGRAPH
034300*    HANDLES -- IT IS NOT AN ABEND CONDITION, JUST A REJECTED-
034400*    TRANSACTION LINE AND THE NEXT TRANSACTION READ.  LOOPS BACK
034500*    TO ITSELF VIA THE PERFORM ... UNTIL IN 200- SO SEVERAL
034550*    ORPHANED TRANS IN A ROW ARE ALL CAUGHT BEFORE THE MATCHING
034580*    GROUP STARTS.
034600 210-SKIP-UNMATCHED-TRANS.
034700     IF WS-NO-MORE-TRANS
034800         GO TO 210-EXIT.
034900     IF TI-TRAN-CUST-ID NOT < CM-CUST-ID
035000         GO TO 210-EXIT.
035100     MOVE TI-TRAN-CUST-ID            TO RPT-RJ-ID.
035200     MOVE 'CUSTOMER ID NOT ON MASTER FILE'
035300                                      TO RPT-RJ-REASON.
035400     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
035500     ADD 1                           TO GT-REJECTED-TRAN-COUNT.
035600     PERFORM 720-READ-TRANSACT-FILE.
035700 210-EXIT.
035800     EXIT.
035900
036000*    DISPATCHES ONE TRANSACTION ALREADY KNOWN TO MATCH THE CURRENT
036100*    CUSTOMER (THE 200- LOOP CONTROL GUARANTEES THAT) TO THE RIGHT
036200*    RULE PARAGRAPH BY TRAN TYPE.  THE CLASS VALID-TRAN-TYPE TEST
036300*    (SEE SPECIAL-NAMES) IS RUN FIRST -- TYPE 'P' IS A PURCHASE
036400*    (R1/R2/R3 - SEE 300-), TYPE 'R' IS A VOUCHER REDEMPTION (R4 -
036500*    SEE 400-); ANYTHING THAT FAILS THE CLASS TEST NEVER REACHES
036550*    THE EVALUATE AT ALL AND IS LOGGED AS A REJECT INSTEAD OF
036580*    ABENDING THE RUN.
036600 220-APPLY-CUSTOMER-TRANS.
036700     IF WS-NO-MORE-TRANS
036800         GO TO 220-EXIT.
036900     IF TI-TRAN-CUST-ID NOT = CM-CUST-ID
037000         GO TO 220-EXIT.
037050     IF TI-TRAN-TYPE IS VALID-TRAN-TYPE
037100         EVALUATE TRUE
037200             WHEN TI-TRAN-IS-PURCHASE
037300                 PERFORM 300-PROCESS-PURCHASE-TRAN THRU 300-EXIT
037400             WHEN TI-TRAN-IS-REDEMPTION
037500                 PERFORM 400-PROCESS-REDEMPTION-TRAN THRU 400-EXIT
037550         END-EVALUATE
037580     ELSE
037700         PERFORM 290-REPORT-BAD-TRAN-TYPE
037750     END-IF.
037900     PERFORM 720-READ-TRANSACT-FILE.
038000 220-EXIT.
038100     EXIT.
038200
038300*    FALL-THROUGH TARGET FOR THE EVALUATE'S WHEN OTHER IN 220- --
038400*    BUFFERS A REJECT LINE THE SAME WAY 210- AND 300- DO, SO ALL
038500*    THREE REJECTION REASONS LOOK IDENTICAL ON THE PRINTED REPORT.
038600 290-REPORT-BAD-TRAN-TYPE.
038700     MOVE TI-TRAN-CUST-ID            TO RPT-RJ-ID.
038800     MOVE 'UNRECOGNIZED TRANSACTION TYPE'
038900                                      TO RPT-RJ-REASON.
039000     MOVE RPT-REJECT-LINE            TO WS-LINE-HOLD.
039100     PERFORM 590-BUFFER-LINE.
039200     ADD 1                           TO GT-REJECTED-TRAN-COUNT.
039300
039400*    *** RULE R3 - PURCHASE VALIDATION, THEN R1/R2 VIA CRWRD2 ***
039500*    R3 REJECTS A NEGATIVE PURCHASE AMOUNT OUTRIGHT -- THE MASTER
039600*    IS LEFT UNTOUCHED AND NO POINTS ARE AWARDED.  A VALID
039700*    PURCHASE ROLLS INTO THE CUSTOMER'S SPENDING/TRAN-COUNT AND
039800*    THE RUN'S GRAND TOTAL, THEN CRWRD2 IS CALLED WITH RW-AWARD-
039900*    CHECK SET TO COMPUTE R1 (SPEND-BASED POINTS) AND R2 (THE
039950*    REWARD MESSAGE) IN ONE PASS; THE POINTS, MESSAGE AND HISTORY
039975*    LINES ARE ALL BUFFERED, NOT WRITTEN DIRECTLY -- SEE
039985*    590-BUFFER-LINE.
040000 300-PROCESS-PURCHASE-TRAN.
040100     IF TI-TRAN-AMOUNT < 0
040200         MOVE TI-TRAN-CUST-ID        TO RPT-RJ-ID
040300         MOVE 'NEGATIVE PURCHASE AMOUNT'
040400                                      TO RPT-RJ-REASON
040500         MOVE RPT-REJECT-LINE        TO WS-LINE-HOLD
040600         PERFORM 590-BUFFER-LINE
040700         ADD 1                       TO GT-REJECTED-TRAN-COUNT
040800     ELSE
040900         ADD TI-TRAN-AMOUNT          TO CM-CUST-TOT-SPENT
041000         ADD 1                       TO CM-CUST-TRAN-CNT
041100         ADD TI-TRAN-AMOUNT          TO GT-TOTAL-PURCHASE-AMT
041200         SET RW-AWARD-CHECK TO TRUE
041300         CALL 'CRWRD2' USING CUST-MASTER-REC,
041400                              REWARD-CONTROL-AREA
041500         ADD RW-POINTS-AWARDED       TO GT-TOTAL-POINTS-AWARDED
041600         PERFORM 560-WRITE-POINTS-LINE
041700         PERFORM 580-WRITE-MESSAGE-LINE
041800         PERFORM 570-WRITE-HISTORY-LINE
041900     END-IF.
042000 300-EXIT.
042100     EXIT.
042200
042300*    *** RULE R4 - VOUCHER REDEMPTION VIA CRWRD2 *****************
042400*    THE VOUCHER CODE RIDES IN ON TI-TRAN-VOUCHER-CD (TI-TRAN-
042500*    AMOUNT IS UNUSED FOR THIS TRAN TYPE -- SEE TRANSREC).  CRWRD2
042600*    LOOKS THE CODE UP IN ITS VOUCHER CATALOG, CHECKS THE
042700*    CUSTOMER HAS ENOUGH POINTS, AND DEBITS CM-CUST-POINTS IN
042800*    PLACE IF SO; RW-OK COMES BACK TRUE ONLY WHEN THE REDEMPTION
042900*    ACTUALLY WENT THROUGH, SO THE REDEEMED-POINTS GRAND TOTAL
042950*    ONLY GROWS ON A SUCCESSFUL REDEMPTION.  EITHER WAY CRWRD2
042975*    LEAVES A MESSAGE IN RW-MESSAGE-TEXT FOR THE CUSTOMER'S REPORT
042985*    SECTION -- SUCCESS OR "INSUFFICIENT POINTS".
043000 400-PROCESS-REDEMPTION-TRAN.
043100     MOVE TI-TRAN-VOUCHER-CD         TO RW-VOUCHER-CODE.
043200     SET RW-REDEEM TO TRUE.
043300     CALL 'CRWRD2' USING CUST-MASTER-REC,
043400                          REWARD-CONTROL-AREA.
043500     IF RW-OK
043600         ADD RW-VOUCHER-REQUIRED-PTS TO GT-TOTAL-POINTS-REDEEMED
043700     END-IF.
043800     IF RW-MESSAGE-TEXT NOT = SPACES
043900         PERFORM 580-WRITE-MESSAGE-LINE
044000     END-IF.
044100 400-EXIT.
044200     EXIT.
044300
044400*    *** RULE R5 - TIER CLASS, THEN WRITE THIS CUSTOMER'S REPORT *
044500*    *** CR0571 - HEADER/STATS PRINT FIRST; THE REWARD, REDEMPTION
044600*    *** AND HISTORY LINES BUFFERED DURING 220-APPLY-CUSTOMER-
044700*    *** TRANS ARE FLUSHED AFTER THEM BY 595-FLUSH-CUST-LINES.
044800 500-WRITE-CUSTOMER-REPORT.
044900     SET RW-TIER-CLASS TO TRUE.
045000     CALL 'CRWRD2' USING CUST-MASTER-REC,
045100                          REWARD-CONTROL-AREA.
045200     PERFORM 510-WRITE-CUST-HEADER.
045300     PERFORM 520-WRITE-CUST-STATS.
045400     PERFORM 595-FLUSH-CUST-LINES THRU 595-EXIT.
045500     IF WS-HIST-LINE-COUNT > 0
045600         MOVE WS-HIST-LINE-COUNT     TO RPT-HT-COUNT
045700         WRITE REPORT-RECORD FROM RPT-HISTORY-TOTAL-LINE
045800     ELSE
045900         WRITE REPORT-RECORD FROM RPT-NO-TRAN-LINE
046000     END-IF.
046100     WRITE REPORT-RECORD FROM RPT-SPACES.
046200     ADD 1                           TO GT-CUSTOMERS-PROCESSED.
046300 500-EXIT.
046400     EXIT.
046500
046600*    CUSTOMER NAME/ID AND BRANCH (PULLED OUT OF CM-CUST-ID-PARTS)
046700*    IDENTIFY WHOSE SECTION OF THE REPORT FOLLOWS.  AFTER 2 STARTS
046800*    A FRESH BLOCK OF WHITE SPACE AHEAD OF EACH CUSTOMER SO THE
046900*    REPORT READS AS DISCRETE SECTIONS RATHER THAN A RUN-ON
046950*    LISTING.
047000 510-WRITE-CUST-HEADER.
047100     MOVE CM-CUST-ID                 TO RPT-CH-ID.
047200     MOVE CM-CUST-NAME                TO RPT-CH-NAME.
047300     MOVE CM-CUST-BRANCH-CD           TO RPT-CH-BRANCH.
047400     WRITE REPORT-RECORD FROM RPT-CUST-HEADER AFTER 2.
047500
047600*    TOTALS-TO-DATE LINE -- SPENDING/POINTS/TRAN-COUNT/TIER ARE
047700*    ALL END-OF-RUN VALUES ON CUST-MASTER-REC, ALREADY UPDATED BY
047800*    EVERY 220- CALL FOR THIS CUSTOMER, SO THIS LINE ALWAYS
047900*    REFLECTS THE FINAL STATE EVEN THOUGH IT PRINTS BEFORE THE
047950*    PER-TRANSACTION DETAIL LINES BUFFERED DURING THAT SAME
047975*    PROCESSING.
048000 520-WRITE-CUST-STATS.
048100     MOVE CM-CUST-TOT-SPENT           TO RPT-CS-SPENT.
048200     MOVE CM-CUST-POINTS              TO RPT-CS-POINTS.
048300     MOVE CM-CUST-TRAN-CNT            TO RPT-CS-TRANCNT.
048400     MOVE CM-CUST-TIER                TO RPT-CS-TIER.
048500     WRITE REPORT-RECORD FROM RPT-CUST-STATS.
048600
048700*    ONE LINE PER SUCCESSFUL PURCHASE, SHOWING WHAT R1 JUST
048800*    AWARDED AND THE CUSTOMER'S NEW RUNNING POINTS BALANCE.
048900*    CALLED FROM 300-PROCESS-PURCHASE-TRAN RIGHT AFTER THE CRWRD2
048950*    AWARD-CHECK CALL.
049000 560-WRITE-POINTS-LINE.
049100     MOVE RW-POINTS-AWARDED           TO RPT-PL-AWARDED.
049200     MOVE CM-CUST-POINTS              TO RPT-PL-RUNNING.
049300     MOVE RPT-POINTS-LINE             TO WS-LINE-HOLD.
049400     PERFORM 590-BUFFER-LINE.
049500
049600*    ONE HISTORY LINE PER SUCCESSFUL PURCHASE -- SEQ NUMBER IS
049700*    JUST THIS CUSTOMER'S RUNNING COUNT OF LINES WRITTEN SO FAR,
049800*    NOT THE TRANSACTION'S POSITION IN TRANSACT-IN.  DATE/TIME
049900*    ARE BUILT FIELD BY FIELD FROM TI-TRAN-DATE-PARTS/TI-TRAN-
049950*    TIME-PARTS RATHER THAN ONE FLAT MOVE SO THE SEPARATOR
049975*    PUNCTUATION ON RPT-HISTORY-LINE (THE '/' AND ':' FILLERS)
049985*    NEVER GETS OVERWRITTEN.
050000 570-WRITE-HISTORY-LINE.
050100     ADD 1                            TO WS-HIST-LINE-COUNT.
050200     MOVE WS-HIST-LINE-COUNT          TO RPT-HL-SEQ.
050300     MOVE TI-TRAN-AMOUNT              TO RPT-HL-AMOUNT.
050400     MOVE TI-TRAN-DAY                 TO RPT-HL-DAY.
050500     MOVE TI-TRAN-MONTH               TO RPT-HL-MONTH.
050600     MOVE TI-TRAN-YEAR                TO RPT-HL-YEAR.
050700     MOVE TI-TRAN-HOUR                TO RPT-HL-HOUR.
050800     MOVE TI-TRAN-MINUTE              TO RPT-HL-MINUTE.
050900     MOVE TI-TRAN-SECOND              TO RPT-HL-SECOND.
051000     MOVE RPT-HISTORY-LINE            TO WS-LINE-HOLD.
051100     PERFORM 590-BUFFER-LINE.
051200
051300*    ONE MESSAGE LINE FOR WHATEVER TEXT R2 (PURCHASE) OR R4
051400*    (REDEMPTION) LEFT IN RW-MESSAGE-TEXT -- EVERYTHING FROM
051500*    "CONGRATULATIONS" TO AN INSUFFICIENT-POINTS NOTICE COMES
051600*    THROUGH THIS ONE PARAGRAPH.
051700 580-WRITE-MESSAGE-LINE.
051800     MOVE RW-MESSAGE-TEXT             TO RPT-ML-TEXT.
051900     MOVE RPT-MESSAGE-LINE            TO WS-LINE-HOLD.
052000     PERFORM 590-BUFFER-LINE.
052100
052200*    *** CR0571 - HOLD A REPORT LINE FOR 595-FLUSH-CUST-LINES TO
052300*    *** WRITE AFTER THE CUSTOMER HEADER/STATS, PER REPORT LAYOUT.
052400 590-BUFFER-LINE.
052500     IF WS-CUST-LINE-CNT < 60
052600         ADD 1 TO WS-CUST-LINE-CNT
052700         SET WS-CL-IDX TO WS-CUST-LINE-CNT
052800         MOVE WS-LINE-HOLD TO WS-CUST-LINE-TEXT (WS-CL-IDX)
052900     END-IF.
053000
053100*    DRAINS WS-CUST-LINE-TABLE IN THE ORDER ENTRIES WERE BUFFERED
053200*    -- THE SHOP'S USUAL GO TO SEARCH-LOOP/EXIT IDIOM RATHER THAN
053300*    AN INLINE PERFORM VARYING, SO IT READS THE SAME AS
053400*    305-SEARCH-CATALOG IN CRWRD2.  NOTHING TO FLUSH (WS-CUST-
053500*    LINE-CNT STILL 0 FOR A CUSTOMER WITH NO PURCHASES OR
053550*    REDEMPTIONS) JUST FALLS THROUGH.
053600 595-FLUSH-CUST-LINES.
053700     SET WS-CL-IDX TO 1.
053800 595-FLUSH-LOOP.
053900     IF WS-CL-IDX > WS-CUST-LINE-CNT
054000         GO TO 595-EXIT.
054100     WRITE REPORT-RECORD FROM WS-CUST-LINE-TEXT (WS-CL-IDX).
054200     SET WS-CL-IDX UP BY 1.
054300     GO TO 595-FLUSH-LOOP.
054400 595-EXIT.
054500     EXIT.
054600
054700*    STATUS '10' IS END OF FILE, THE NORMAL WAY THIS PARAGRAPH
054800*    ENDS THE RUN; ANYTHING ELSE (BAD TAPE BLOCK, FILE NOT FOUND
054900*    AT OPEN TIME, ...) IS TREATED AS EOF TOO AFTER LOGGING IT TO
055000*    THE CONSOLE, SO A HARDWARE OR ALLOCATION PROBLEM STOPS THE
055050*    CUSTOMER LOOP CLEANLY INSTEAD OF SPINNING ON A RECORD THAT
055080*    NEVER READS.
055100 710-READ-CUSTOMER-FILE.
055200     READ CUSTOMER-IN
055300         AT END MOVE 'Y' TO WS-CUSTIN-EOF.
055400     IF WS-CUSTIN-STATUS NOT = '00' AND
055500        WS-CUSTIN-STATUS NOT = '10'
055600         DISPLAY 'ERROR READING CUSTOMER-IN.  STATUS: '
055700                 WS-CUSTIN-STATUS
055800         MOVE 'Y' TO WS-CUSTIN-EOF
055900     END-IF.
056000
056100*    SAME EOF/ERROR HANDLING AS 710- ABOVE, FOR THE TRANSACTION
056200*    FILE.  CALLED FROM FOUR PLACES (210-, 220-, 750- AND THE
056300*    INITIAL PRIME IN 000-MAIN-PROCESS) SO EVERY TRANSACTION-
056400*    ADVANCE POINT IN THE PROGRAM SHARES ONE EOF TEST.
056500 720-READ-TRANSACT-FILE.
056600     READ TRANSACT-IN
056700         AT END MOVE 'Y' TO WS-TRANIN-EOF.
056800     IF WS-TRANIN-STATUS NOT = '00' AND
056900        WS-TRANIN-STATUS NOT = '10'
057000         DISPLAY 'ERROR READING TRANSACT-IN.  STATUS: '
057100                 WS-TRANIN-STATUS
057200         MOVE 'Y' TO WS-TRANIN-EOF
057300     END-IF.
057400
057500*    RUNS AFTER THE CUSTOMER-MASTER LOOP IN 000-MAIN-PROCESS HAS
057600*    EXHAUSTED CUSTOMER-IN -- ANY TRANSACTIONS STILL UNREAD AT
057700*    THAT POINT HAVE A CUST-ID HIGHER THAN EVERY MASTER RECORD IN
057800*    THE RUN, SO THEY ARE REJECTED THE SAME WAY AN ORPHANED
057900*    MID-RUN TRANSACTION IS IN 210-, JUST WITHOUT A CUSTOMER
057950*    SECTION LEFT TO FOLLOW THEM.
058000 750-DRAIN-LEFTOVER-TRANS.
058100     IF WS-NO-MORE-TRANS
058200         GO TO 750-EXIT.
058300     MOVE TI-TRAN-CUST-ID             TO RPT-RJ-ID.
058400     MOVE 'CUSTOMER ID NOT ON MASTER FILE'
058500                                       TO RPT-RJ-REASON.
058600     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
058700     ADD 1                            TO GT-REJECTED-TRAN-COUNT.
058800     PERFORM 720-READ-TRANSACT-FILE.
058900 750-EXIT.
059000     EXIT.
059100
059200*    FIRST THING WRITTEN TO REPORT-OUT -- ADVANCING TOP-OF-FORM
059300*    SKIPS THE PRINTER TO CHANNEL C01 (SEE THE SPECIAL-NAMES
059400*    ENTRY ABOVE) SO THE TITLE ALWAYS LANDS AT THE HEAD OF A
059450*    FRESH PAGE ONE, THE SAME CARRIAGE-CONTROL CHANNEL THE PRINT
059480*    OPERATOR SETS UP FOR EVERY OTHER REPORT OFF THIS SCHEDULE.
059500 800-WRITE-TITLE.
059600     WRITE REPORT-RECORD FROM RPT-TITLE-LINE
059610         AFTER ADVANCING TOP-OF-FORM.
059700     WRITE REPORT-RECORD FROM RPT-SPACES.
059800
059900*    RUN-WIDE TOTALS, PRINTED ONCE AT THE END OF THE REPORT --
060000*    ADDED BY CR0290 FOR THE INTERNAL AUDIT GROUP, WHO WANTED A
060100*    SINGLE PLACE TO RECONCILE THE NIGHT'S REWARD RUN WITHOUT
060200*    ADDING UP EVERY CUSTOMER SECTION BY HAND.  EVERY FIELD HERE
060300*    IS A GRAND-TOTALS ACCUMULATOR THAT 200-/220-/290-/300-/400-
060350*    BUILT UP AS THE RUN WENT, NEVER RECOMPUTED HERE.
060400 850-WRITE-FINAL-SUMMARY.
060500     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 2.
060600     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR1.
060700     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR2.
060800     MOVE SPACES                      TO RPT-SUMMARY-DETAIL.
060900     MOVE 'CUSTOMERS PROCESSED'        TO RPT-SUM-LABEL.
061000     MOVE GT-CUSTOMERS-PROCESSED       TO RPT-SUM-VALUE.
061100     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
061200     MOVE SPACES                      TO RPT-SUMMARY-DETAIL.
061300     MOVE 'TOTAL PURCHASE AMOUNT'      TO RPT-SUM-LABEL.
061400     MOVE GT-TOTAL-PURCHASE-AMT        TO RPT-SUM-VALUE.
061500     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
061600     MOVE SPACES                      TO RPT-SUMMARY-DETAIL.
061700     MOVE 'TOTAL POINTS AWARDED'       TO RPT-SUM-LABEL.
061800     MOVE GT-TOTAL-POINTS-AWARDED      TO RPT-SUM-VALUE.
061900     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
062000     MOVE SPACES                      TO RPT-SUMMARY-DETAIL.
062100     MOVE 'TOTAL POINTS REDEEMED'      TO RPT-SUM-LABEL.
062200     MOVE GT-TOTAL-POINTS-REDEEMED     TO RPT-SUM-VALUE.
062300     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
062400     MOVE SPACES                      TO RPT-SUMMARY-DETAIL.
062500     MOVE 'REJECTED TRANSACTIONS'      TO RPT-SUM-LABEL.
062600     MOVE GT-REJECTED-TRAN-COUNT       TO RPT-SUM-VALUE.
062700     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
062800
062900*    OPENS ALL FOUR FILES TOGETHER AT THE TOP OF THE RUN.  A BAD
063000*    OPEN ON EITHER INPUT FILE ALSO FORCES BOTH EOF SWITCHES ON SO
063100*    000-MAIN-PROCESS'S LOOPS NEVER EXECUTE, NOT JUST THE ONE
063200*    WHOSE OPEN ACTUALLY FAILED -- THERE IS NO POINT PROCESSING A
063300*    CUSTOMER LOOP AGAINST A TRANSACTION FILE THAT NEVER OPENED,
063350*    OR VICE VERSA.  RETURN-CODE 16 FLAGS THE ABEND TO WHATEVER
063380*    JCL/SCHEDULER STARTED THIS STEP.
063400 900-OPEN-FILES.
063500     OPEN INPUT  CUSTOMER-IN
063600                 TRANSACT-IN
063700          OUTPUT CUSTOMER-OUT
063800                 REPORT-OUT.
063900     IF WS-CUSTIN-STATUS NOT = '00'
064000         DISPLAY 'ERROR OPENING CUSTOMER-IN.  STATUS: '
064100                 WS-CUSTIN-STATUS
064200         MOVE 16 TO RETURN-CODE
064300         MOVE 'Y' TO WS-CUSTIN-EOF
064400         MOVE 'Y' TO WS-TRANIN-EOF
064500     END-IF.
064600     IF WS-TRANIN-STATUS NOT = '00'
064700         DISPLAY 'ERROR OPENING TRANSACT-IN.  STATUS: '
064800                 WS-TRANIN-STATUS
064900         MOVE 16 TO RETURN-CODE
065000         MOVE 'Y' TO WS-TRANIN-EOF
065100     END-IF.
065200     IF WS-CUSTOUT-STATUS NOT = '00'
065300         DISPLAY 'ERROR OPENING CUSTOMER-OUT.  STATUS: '
065400                 WS-CUSTOUT-STATUS
065500         MOVE 16 TO RETURN-CODE
065600     END-IF.
065700     IF WS-RPTOUT-STATUS NOT = '00'
065800         DISPLAY 'ERROR OPENING REPORT-OUT.  STATUS: '
065900                 WS-RPTOUT-STATUS
066000         MOVE 16 TO RETURN-CODE
066100     END-IF.
066200
066300*    RUN HOUSEKEEPING -- CLOSES ALL FOUR FILES WHETHER OR NOT
066400*    900- REPORTED AN OPEN PROBLEM, SO A PARTIALLY-OPENED RUN
066500*    STILL ENDS CLEAN.
066600 905-CLOSE-FILES.
066700     CLOSE CUSTOMER-IN
066800           TRANSACT-IN
066900           CUSTOMER-OUT
067000           REPORT-OUT.
067100
067200*    BUILDS ONE CUSTOMER-OUT RECORD FROM THE WORKING-STORAGE
067300*    MASTER COPY -- BY THE TIME THIS RUNS, CM-CUST-POINTS/
067400*    TOT-SPENT/TRAN-CNT HAVE BEEN UPDATED BY EVERY PURCHASE/
067500*    REDEMPTION THIS CUSTOMER HAD, AND CM-CUST-TIER WAS SET BY THE
067550*    R5 CALL IN 500-WRITE-CUSTOMER-REPORT, SO THE OUTPUT MASTER
067580*    PICKS UP TONIGHT'S RUN AS THE NEW STARTING POINT FOR
067590*    TOMORROW'S.
067600 950-WRITE-CUSTOMER-OUT.
067700     MOVE CM-CUST-ID                   TO CO-CUST-ID.
067800     MOVE CM-CUST-NAME                 TO CO-CUST-NAME.
067900     MOVE CM-CUST-TOT-SPENT            TO CO-CUST-TOT-SPENT.
068000     MOVE CM-CUST-POINTS               TO CO-CUST-POINTS.
068100     MOVE CM-CUST-TRAN-CNT             TO CO-CUST-TRAN-CNT.
068200     MOVE CM-CUST-TIER                 TO CO-CUST-TIER.
068300     WRITE CUSTOMER-OUT-REC.
068400     IF WS-CUSTOUT-STATUS NOT = '00'
068500         DISPLAY 'ERROR WRITING CUSTOMER-OUT.  STATUS: '
068600                 WS-CUSTOUT-STATUS
068700     END-IF.
068720     IF WS-TRACE-ON
068740         DISPLAY 'CRWRD1 TRACE - WROTE CUSTOMER-OUT: '
068750                 CO-CUST-ID ' POINTS: ' CO-CUST-POINTS
068760                 ' TIER: ' CO-CUST-TIER
068780     END-IF.
068800
068900* END OF PROGRAM CRWRD1
