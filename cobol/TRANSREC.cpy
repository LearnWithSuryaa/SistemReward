000100******************************************************************
000200*                                                                *
000300*  MEMBER NAME = TRANSREC                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Reward transaction record layout          *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*     One input activity record from TRANSACT-IN.  Type 'P' is  *
000900*     a purchase (TRAN-AMOUNT carries the Rupiah amount); type  *
001000*     'R' is a voucher redemption request (TRAN-VOUCHER-CD      *
001100*     selects the catalog entry, TRAN-AMOUNT is unused).        *
001200*                                                                *
001300*     TRAN-AMOUNT is held SIGN LEADING SEPARATE so a test file  *
001400*     can carry a negative amount -- rule R3 rejects those.     *
001500*                                                                *
001600*----------------------------------------------------------------
001700*  CHANGE ACTIVITY :                                             *
001800*    DATE    BY    REQUEST   DESCRIPTION                         *
001900*   870314   BSU   CR0102    INITIAL RELEASE - REWARD BATCH      *
002000*   890705   RWJ   CR0201    ADDED TI-TRAN-VOUCHER-CD FOR R4     *
002100*   990128   DPR   CR0340    Y2K - TI-TRAN-YEAR WIDENED TO 4     *
002200*                            DIGITS (WAS 9(2) PRIOR TO THIS FIX) *
002300*   050619   HTN   CR0512    ADDED TI-TRAN-TIME-PARTS REDEFINES  *
002400*                            FOR THE HISTORY LINE EDIT IN CRWRD1 *
002410*   070305   SRW   CR0571    DROPPED TRAILING FILLER X(2) --     *
002420*                            RECORD IS A FULL 40 BYTES WITH NO   *
002430*                            SLACK LEFT.  TI-TRAN-DATE-PARTS AND *
002440*                            TI-TRAN-TIME-PARTS NOW FEED THE     *
002450*                            HISTORY LINE EDIT DIRECTLY (SEE     *
002460*                            570-WRITE-HISTORY-LINE IN CRWRD1)   *
002470*                            INSTEAD OF SITTING UNREFERENCED.    *
002500******************************************************************
002600 01  TRAN-REC.
002700     05  TI-TRAN-CUST-ID              PIC X(6).
002800     05  TI-TRAN-TYPE                 PIC X(1).
002900         88  TI-TRAN-IS-PURCHASE          VALUE 'P'.
003000         88  TI-TRAN-IS-REDEMPTION        VALUE 'R'.
003100     05  TI-TRAN-AMOUNT                PIC S9(11)V99
003200                                        SIGN IS LEADING SEPARATE.
003300     05  TI-TRAN-VOUCHER-CD            PIC 9(1).
003400     05  TI-TRAN-DATE                  PIC X(10).
003500     05  TI-TRAN-DATE-PARTS REDEFINES TI-TRAN-DATE.
003600         10  TI-TRAN-DAY                PIC X(2).
003700         10  FILLER                     PIC X(1).
003800         10  TI-TRAN-MONTH              PIC X(2).
003900         10  FILLER                     PIC X(1).
004000         10  TI-TRAN-YEAR               PIC X(4).
004100     05  TI-TRAN-TIME                  PIC X(8).
004200     05  TI-TRAN-TIME-PARTS REDEFINES TI-TRAN-TIME.
004300         10  TI-TRAN-HOUR               PIC X(2).
004400         10  FILLER                     PIC X(1).
004500         10  TI-TRAN-MINUTE             PIC X(2).
004600         10  FILLER                     PIC X(1).
004700         10  TI-TRAN-SECOND             PIC X(2).
004710*    CR0571 - NO TRAILING FILLER HERE -- RECORD IS A FULL 40
004720*    BYTES WITH NO SLACK LEFT OVER THE TRANIN LAYOUT.
